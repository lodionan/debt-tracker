000100****************************************************************
000110*
000120* SYSTEMS GROUP  -  DEBT TRACKER LEDGER SYSTEM
000130*
000140****************************************************************
000150 IDENTIFICATION DIVISION.
000160 PROGRAM-ID.     MNTHRPT.
000170 AUTHOR.         R T STOUT.
000180 INSTALLATION.   SYSTEMS GROUP.
000190 DATE-WRITTEN.   04/02/91.
000200 DATE-COMPILED.
000210 SECURITY.       NON-CONFIDENTIAL.
000220*
000230****************************************************************
000240* REMARKS.
000250*     MONTH-END SUMMARY OF LEDGER ACTIVITY.  READS THE
000260*     CLIENT, DEBT AND PAYMENT MASTERS AND PRODUCES ONE
000270*     PRINTED SUMMARY FOR THE YEAR/MONTH SUPPLIED ON THE
000280*     SYSIN PARM CARD (POSITIONS 1-4 = YEAR, 5-6 = MONTH).
000290*
000300*     TOTAL PAYMENTS, CASH/CARD SPLIT AND PAYMENT COUNT COME
000310*     FROM PAYMENT-FILE.  OUTSTANDING DEBT AND ACTIVE CLIENT
000320*     COUNT COME FROM SUMMING EACH CLIENT'S ACTIVE DEBTS.
000330*     NEW-DEBT TOTAL/COUNT COME FROM DEBT-FILE CREATED-DATE.
000340*     SETTLED COUNT COMES FROM DEBTS WHOSE STATUS IS SETTLED
000350*     AND WHICH HAVE A PAYMENT DATED IN THE REQUESTED PERIOD.
000360*
000370*     THIS GNUCOBOL BUILD HAS NO ISAM SUPPORT SO DEBT-FILE
000380*     AND PAYMENT-FILE ARE EACH LOADED INTO A WORKING-STORAGE
000390*     TABLE ONE TIME (705-, 710-) AND SCANNED REPEATEDLY -
000400*     SEE THE REMARKS IN DBTPOST FOR THE SAME CONVENTION.
000410*
000420*     INPUT.   CLIENT-FILE, DEBT-FILE, PAYMENT-FILE, SYSIN
000430*     OUTPUT.  MONTHLY-REPORT-FILE
000440*
000450****************************************************************
000460*                CHANGE LOG
000470****************************************************************
000480*  DATE      INIT  TICKET   DESCRIPTION
000490*  --------  ----  -------  --------------------------------
000500*  04/02/91  RTS   L-115    ORIGINAL PROGRAM - LEDGER
000510*                           CONVERSION PROJECT.
000520*  07/02/94  DWS   L-166    REWORKED PERIOD TEST INTO A SINGLE
000530*                           SHARED PARAGRAPH (780-) AFTER TWO
000540*                           COPIES OF THE SAME LOGIC DRIFTED
000550*                           OUT OF SYNC DURING THE SETTLED-
000560*                           COUNT FIX BELOW.
000570*  07/02/94  DWS   L-166    DEBTS SETTLED COUNT WAS COUNTING
000580*                           THE DEBT'S CREATED-DATE INSTEAD OF
000590*                           ITS PAYMENT DATE.  CORRECTED.
000600*  01/06/99  RTS   Y2K-04   Y2K REVIEW - PARM CARD AND ALL
000610*                           MASTER DATE FIELDS ALREADY CARRY A
000620*                           4-DIGIT YEAR.  NO CODE CHANGE.
000630*  03/09/00  JLM   L-210    ACTIVE-CLIENT COUNT WAS INCLUDING
000640*                           CLIENTS WHOSE ACTIVE DEBTS SUMMED
000650*                           TO EXACTLY ZERO.  PER L-210 THESE
000660*                           DO NOT COUNT AS OUTSTANDING.
000670****************************************************************
000680*
000690 ENVIRONMENT DIVISION.
000700 CONFIGURATION SECTION.
000710 SOURCE-COMPUTER.  IBM-370.
000720 OBJECT-COMPUTER.  IBM-370.
000730 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
000740 INPUT-OUTPUT SECTION.
000750 FILE-CONTROL.
000760
000770     SELECT CLIENT-FILE         ASSIGN TO CLTFILE
000780            ORGANIZATION IS LINE SEQUENTIAL
000790            FILE STATUS  IS WS-CLTFILE-STATUS.
000800
000810     SELECT DEBT-FILE           ASSIGN TO DBTFILE
000820            ORGANIZATION IS SEQUENTIAL
000830            FILE STATUS  IS WS-DBTFILE-STATUS.
000840
000850     SELECT PAYMENT-FILE        ASSIGN TO PAYFILE
000860            ORGANIZATION IS SEQUENTIAL
000870            FILE STATUS  IS WS-PAYFILE-STATUS.
000880
000890     SELECT MONTHLY-REPORT-FILE ASSIGN TO MRPTFILE
000900            ORGANIZATION IS LINE SEQUENTIAL
000910            FILE STATUS  IS WS-REPORT-STATUS.
000920*
000930****************************************************************
000940 DATA DIVISION.
000950 FILE SECTION.
000960*
000970 FD  CLIENT-FILE.
000980 COPY CLTREC REPLACING ==:TAG:== BY ==CLT-FD==.
000990*
001000 FD  DEBT-FILE.
001010 COPY DBTREC REPLACING ==:TAG:== BY ==DBT-FD==.
001020*
001030 FD  PAYMENT-FILE.
001040 COPY PAYREC REPLACING ==:TAG:== BY ==PYT-FD==.
001050*
001060 FD  MONTHLY-REPORT-FILE.
001070 01  REPORT-RECORD               PIC X(132).
001080*
001090****************************************************************
001100 WORKING-STORAGE SECTION.
001110****************************************************************
001120*
001130 01  SYSTEM-DATE-AND-TIME.
001140     05  CURRENT-DATE.
001150         10  CURRENT-YEAR            PIC 9(04).
001160         10  CURRENT-MONTH           PIC 9(02).
001170         10  CURRENT-DAY             PIC 9(02).
001180     05  CURRENT-TIME.
001190         10  CURRENT-HOUR            PIC 9(02).
001200         10  CURRENT-MINUTE          PIC 9(02).
001210         10  CURRENT-SECOND          PIC 9(02).
001220         10  CURRENT-HNDSEC          PIC 9(02).
001230*
001240 01  WS-PARM-CARD.
001250     05  WS-PARM-YEAR            PIC 9(04).
001260     05  WS-PARM-MONTH           PIC 9(02).
001265 01  WS-PARM-CARD-X REDEFINES WS-PARM-CARD.
001266     05  WS-PARM-CARD-FLAT       PIC 9(06).
001270*
001280 01  WS-FILE-STATUS-FIELDS.
001290     05  WS-CLTFILE-STATUS       PIC X(02) VALUE SPACES.
001300     05  WS-DBTFILE-STATUS       PIC X(02) VALUE SPACES.
001310     05  WS-PAYFILE-STATUS       PIC X(02) VALUE SPACES.
001320     05  WS-REPORT-STATUS        PIC X(02) VALUE SPACES.
001330*
001340 01  WS-SWITCHES.
001350     05  WS-CLT-EOF              PIC X(01) VALUE 'N'.
001355         88  CLT-AT-EOF              VALUE 'Y'.
001360     05  WS-DBT-EOF              PIC X(01) VALUE 'N'.
001365         88  DBT-AT-EOF              VALUE 'Y'.
001370     05  WS-IN-PERIOD            PIC X(01) VALUE 'N'.
001375         88  DATE-IN-PERIOD          VALUE 'Y'.
001380     05  WS-SETTLED-HIT          PIC X(01) VALUE 'N'.
001385         88  SETTLED-HAS-PAYMENT     VALUE 'Y'.
001390*
001393*    PULLED OUT OF WS-SWITCHES TO ITS OWN 77-LEVEL - DWS 03/09/00
001396*    SO THE PAYMENT TABLE LOAD COULD BE UNIT TESTED ON ITS OWN.
001400 77  WS-PAY-EOF                  PIC X(01) VALUE 'N'.
001410     88  PAY-AT-EOF              VALUE 'Y'.
001415*
001460 01  WS-SUBSCRIPTS.
001470     05  DBT-IDX                 PIC S9(04) COMP.
001480     05  PYT-IDX                 PIC S9(04) COMP.
001490     05  WS-CLT-OUTSTANDING-IDX  PIC S9(04) COMP.
001500*
001510 01  WS-TEST-DATE.
001520     05  WS-TEST-YYYY            PIC 9(04).
001530     05  WS-TEST-MM              PIC 9(02).
001540     05  WS-TEST-DD              PIC 9(02).
001550*
001560 01  WS-WORK-AREAS.
001570     05  WS-CLIENT-ACTIVE-SUM    PIC S9(08)V99 COMP-3 VALUE 0.
001580*
001590****************************************************************
001600*     REPORT ACCUMULATORS - ONE SET, FILLED DURING THE SINGLE
001610*     RUN, WRITTEN OUT BY 900-PRINT-REPORT.
001620****************************************************************
001630 01  WS-RPT-TOTALS.
001640     05  WS-RPT-TOTAL-PAYMENTS    PIC S9(08)V99 COMP-3 VALUE 0.
001650     05  WS-RPT-CASH-TOTAL        PIC S9(08)V99 COMP-3 VALUE 0.
001660     05  WS-RPT-CARD-TOTAL        PIC S9(08)V99 COMP-3 VALUE 0.
001670     05  WS-RPT-PAYMENT-COUNT     PIC S9(05) COMP-3 VALUE 0.
001680     05  WS-RPT-TOTAL-OUTSTANDING PIC S9(08)V99 COMP-3 VALUE 0.
001690     05  WS-RPT-ACTIVE-CLIENTS    PIC S9(05) COMP-3 VALUE 0.
001700     05  WS-RPT-NEW-DEBT-TOTAL    PIC S9(08)V99 COMP-3 VALUE 0.
001710     05  WS-RPT-NEW-DEBT-COUNT    PIC S9(05) COMP-3 VALUE 0.
001720     05  WS-RPT-SETTLED-COUNT     PIC S9(05) COMP-3 VALUE 0.
001730*
001740****************************************************************
001750*     DEBT TABLE - LOADED ONCE FROM DEBT-FILE.  USED BY THE
001760*     PER-CLIENT OUTSTANDING SCAN (800-) AND THE SETTLED-
001770*     DEBT SCAN (850-).
001780****************************************************************
001790 01  DBT-TABLE.
001800     05  DBT-TAB-COUNT           PIC S9(04) COMP VALUE 0.
001810     05  DBT-TAB-ENTRY OCCURS 5000 TIMES.
001820         10  DT-ID               PIC 9(09).
001830         10  DT-CLIENT-ID        PIC 9(09).
001840         10  DT-TOTAL-AMOUNT     PIC S9(08)V99 COMP-3.
001850         10  DT-REMAINING-AMOUNT PIC S9(08)V99 COMP-3.
001860         10  DT-STATUS           PIC X(07).
001870         10  DT-CREATED-DATE     PIC 9(08).
001875         10  DT-CREATED-DATE-X REDEFINES DT-CREATED-DATE.
001876             15  DT-CREATED-YYYY PIC 9(04).
001877             15  DT-CREATED-MM   PIC 9(02).
001878             15  DT-CREATED-DD   PIC 9(02).
001880*
001890****************************************************************
001900*     PAYMENT TABLE - LOADED ONCE FROM PAYMENT-FILE.  USED BY
001910*     THE SETTLED-DEBT SCAN (850-) TO TEST WHETHER A SETTLED
001920*     DEBT HAD A PAYMENT DATED IN THE REQUESTED PERIOD.
001930****************************************************************
001940 01  PYT-TABLE.
001950     05  PYT-TAB-COUNT           PIC S9(04) COMP VALUE 0.
001960     05  PYT-TAB-ENTRY OCCURS 10000 TIMES.
001970         10  PT-DEBT-ID          PIC 9(09).
001980         10  PT-DATE             PIC 9(08).
001985         10  PT-DATE-X REDEFINES PT-DATE.
001986             15  PT-YYYY         PIC 9(04).
001987             15  PT-MM           PIC 9(02).
001988             15  PT-DD           PIC 9(02).
001990*
001990*        *******************
002000*            report lines
002010*        *******************
002020 01  RPT-HEADER1.
002030     05  FILLER                     PIC X(22)
002040                       VALUE 'DEBT TRACKER MONTHLY R'.
002050     05  FILLER                     PIC X(15)
002060                       VALUE 'EPORT - '.
002070     05  RPT-HDR-YYYY               PIC 9999.
002080     05  FILLER                     PIC X(01) VALUE '/'.
002090     05  RPT-HDR-MM                 PIC 99.
002100     05  FILLER                     PIC X(91) VALUE SPACES.
002110 01  RPT-RULE-LINE.
002120     05  FILLER PIC X(47) VALUE ALL '-'.
002130     05  FILLER PIC X(85) VALUE SPACES.
002140 01  RPT-DETAIL-LINE.
002150     05  RPT-DETAIL-LABEL           PIC X(31).
002160     05  RPT-DETAIL-AMOUNT          PIC ZZZ,ZZ9.99.
002170     05  FILLER                     PIC X(92) VALUE SPACES.
002180 01  RPT-DETAIL-COUNT-LINE.
002190     05  RPT-COUNT-LABEL            PIC X(31).
002200     05  RPT-COUNT-VALUE            PIC ZZZZ9.
002210     05  FILLER                     PIC X(96) VALUE SPACES.
002220*
002230****************************************************************
002240 PROCEDURE DIVISION.
002250****************************************************************
002260*
002270 000-MAIN.
002280     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.
002290     ACCEPT CURRENT-TIME FROM TIME.
002300     DISPLAY 'MNTHRPT STARTED DATE = ' CURRENT-MONTH '/'
002310             CURRENT-DAY '/' CURRENT-YEAR.
002320     ACCEPT WS-PARM-CARD FROM SYSIN.
002330     DISPLAY 'REPORT PERIOD REQUESTED = ' WS-PARM-YEAR '/'
002340             WS-PARM-MONTH.
002350
002360     PERFORM 700-OPEN-FILES THRU 700-EXIT.
002370     PERFORM 705-LOAD-DEBT-TABLE UNTIL DBT-AT-EOF.
002380     PERFORM 710-LOAD-PAYMENT-TABLE UNTIL PAY-AT-EOF.
002390     PERFORM 800-SCAN-CLIENTS UNTIL CLT-AT-EOF.
002400     PERFORM 850-SCAN-SETTLED-DEBTS VARYING DBT-IDX FROM 1 BY 1
002410             UNTIL DBT-IDX > DBT-TAB-COUNT.
002420
002430     PERFORM 900-PRINT-REPORT.
002440     PERFORM 790-CLOSE-FILES THRU 790-EXIT.
002450
002460     GOBACK.
002470*
002480 700-OPEN-FILES.
002490     OPEN INPUT  CLIENT-FILE
002500                 DEBT-FILE
002510                 PAYMENT-FILE
002520          OUTPUT  MONTHLY-REPORT-FILE.
002530     IF WS-CLTFILE-STATUS NOT = '00'
002540         DISPLAY 'ERROR OPENING CLIENT FILE. RC: '
002550                 WS-CLTFILE-STATUS
002560         MOVE 16 TO RETURN-CODE
002570         GO TO 999-ABEND-ROUTINE
002580     END-IF.
002590     IF WS-DBTFILE-STATUS NOT = '00'
002600         DISPLAY 'ERROR OPENING DEBT FILE. RC: '
002610                 WS-DBTFILE-STATUS
002620         MOVE 16 TO RETURN-CODE
002630         GO TO 999-ABEND-ROUTINE
002640     END-IF.
002650     IF WS-PAYFILE-STATUS NOT = '00'
002660         DISPLAY 'ERROR OPENING PAYMENT FILE. RC: '
002670                 WS-PAYFILE-STATUS
002680         MOVE 16 TO RETURN-CODE
002690         GO TO 999-ABEND-ROUTINE
002700     END-IF.
002705 700-EXIT.
002708     EXIT.
002710*
002720 705-LOAD-DEBT-TABLE.
002730     READ DEBT-FILE INTO DBT-FD-RECORD
002740         AT END MOVE 'Y' TO WS-DBT-EOF.
002750     EVALUATE WS-DBTFILE-STATUS
002760        WHEN '00'
002770            ADD +1 TO DBT-TAB-COUNT
002780            MOVE DBT-FD-ID              TO DT-ID(DBT-TAB-COUNT)
002790            MOVE DBT-FD-CLIENT-ID        TO
002800                                DT-CLIENT-ID(DBT-TAB-COUNT)
002810            MOVE DBT-FD-TOTAL-AMOUNT     TO
002820                                DT-TOTAL-AMOUNT(DBT-TAB-COUNT)
002830            MOVE DBT-FD-REMAINING-AMOUNT TO
002840                                DT-REMAINING-AMOUNT(DBT-TAB-COUNT)
002850            MOVE DBT-FD-STATUS           TO
002860                                DT-STATUS(DBT-TAB-COUNT)
002870            MOVE DBT-FD-CREATED-DATE     TO
002880                                DT-CREATED-DATE(DBT-TAB-COUNT)
002890            MOVE DBT-FD-CREATED-YYYY TO WS-TEST-YYYY
002900            MOVE DBT-FD-CREATED-MM   TO WS-TEST-MM
002910            MOVE DBT-FD-CREATED-DD   TO WS-TEST-DD
002920            PERFORM 780-CHECK-PERIOD
002930            IF DATE-IN-PERIOD
002940                ADD DBT-FD-TOTAL-AMOUNT TO WS-RPT-NEW-DEBT-TOTAL
002950                ADD +1 TO WS-RPT-NEW-DEBT-COUNT
002960            END-IF
002970        WHEN '10'
002980            MOVE 'Y' TO WS-DBT-EOF
002990        WHEN OTHER
003000            DISPLAY 'DEBT FILE I/O ERROR ON READ. RC: '
003010                    WS-DBTFILE-STATUS
003020            MOVE 'Y' TO WS-DBT-EOF
003030     END-EVALUATE.
003040*
003050 710-LOAD-PAYMENT-TABLE.
003060     READ PAYMENT-FILE INTO PYT-FD-RECORD
003070         AT END MOVE 'Y' TO WS-PAY-EOF.
003080     EVALUATE WS-PAYFILE-STATUS
003090        WHEN '00'
003100            ADD +1 TO PYT-TAB-COUNT
003110            MOVE PYT-FD-DEBT-ID TO PT-DEBT-ID(PYT-TAB-COUNT)
003120            MOVE PYT-FD-DATE    TO PT-DATE(PYT-TAB-COUNT)
003130            MOVE PYT-FD-YYYY    TO WS-TEST-YYYY
003140            MOVE PYT-FD-MM      TO WS-TEST-MM
003150            MOVE PYT-FD-DD      TO WS-TEST-DD
003160            PERFORM 780-CHECK-PERIOD
003170            ADD +1 TO WS-RPT-PAYMENT-COUNT
003180            IF DATE-IN-PERIOD
003190                ADD PYT-FD-AMOUNT TO WS-RPT-TOTAL-PAYMENTS
003200                IF PYT-FD-IS-CASH
003210                    ADD PYT-FD-AMOUNT TO WS-RPT-CASH-TOTAL
003220                ELSE
003230                    IF PYT-FD-IS-CARD
003240                        ADD PYT-FD-AMOUNT TO WS-RPT-CARD-TOTAL
003250                    END-IF
003260                END-IF
003270            END-IF
003280        WHEN '10'
003290            MOVE 'Y' TO WS-PAY-EOF
003300        WHEN OTHER
003310            DISPLAY 'PAYMENT FILE I/O ERROR ON READ. RC: '
003320                    WS-PAYFILE-STATUS
003330            MOVE 'Y' TO WS-PAY-EOF
003340     END-EVALUATE.
003350*
003360 780-CHECK-PERIOD.
003370     MOVE 'N' TO WS-IN-PERIOD.
003380     IF WS-TEST-YYYY = WS-PARM-YEAR
003390        AND WS-TEST-MM   = WS-PARM-MONTH
003400         MOVE 'Y' TO WS-IN-PERIOD
003410     END-IF.
003420*
003430 790-CLOSE-FILES.
003440     CLOSE CLIENT-FILE.
003450     CLOSE DEBT-FILE.
003460     CLOSE PAYMENT-FILE.
003470     CLOSE MONTHLY-REPORT-FILE.
003475 790-EXIT.
003478     EXIT.
003480*
003490 800-SCAN-CLIENTS.
003500     READ CLIENT-FILE INTO CLT-FD-RECORD
003510         AT END MOVE 'Y' TO WS-CLT-EOF.
003520     EVALUATE WS-CLTFILE-STATUS
003530        WHEN '00'
003540            MOVE 0 TO WS-CLIENT-ACTIVE-SUM
003550            PERFORM 810-SUM-CLIENT-DEBT VARYING DBT-IDX
003560                    FROM 1 BY 1 UNTIL DBT-IDX > DBT-TAB-COUNT
003570            IF WS-CLIENT-ACTIVE-SUM > 0
003580                ADD WS-CLIENT-ACTIVE-SUM
003590                               TO WS-RPT-TOTAL-OUTSTANDING
003600                ADD +1 TO WS-RPT-ACTIVE-CLIENTS
003610            END-IF
003620        WHEN '10'
003630            MOVE 'Y' TO WS-CLT-EOF
003640        WHEN OTHER
003650            DISPLAY 'CLIENT FILE I/O ERROR ON READ. RC: '
003660                    WS-CLTFILE-STATUS
003670            MOVE 'Y' TO WS-CLT-EOF
003680     END-EVALUATE.
003690*
003700 810-SUM-CLIENT-DEBT.
003710     IF DT-CLIENT-ID(DBT-IDX) = CLT-FD-ID
003720        AND DT-STATUS(DBT-IDX) = 'ACTIVE '
003730         ADD DT-REMAINING-AMOUNT(DBT-IDX) TO WS-CLIENT-ACTIVE-SUM
003740     END-IF.
003750*
003760 850-SCAN-SETTLED-DEBTS.
003770     IF DT-STATUS(DBT-IDX) = 'SETTLED'
003780         MOVE 'N' TO WS-SETTLED-HIT
003790         PERFORM 860-CHECK-SETTLED-PAYMENT VARYING PYT-IDX
003800                 FROM 1 BY 1 UNTIL PYT-IDX > PYT-TAB-COUNT
003810                    OR SETTLED-HAS-PAYMENT
003820         IF SETTLED-HAS-PAYMENT
003830             ADD +1 TO WS-RPT-SETTLED-COUNT
003840         END-IF
003850     END-IF.
003860*
003870 860-CHECK-SETTLED-PAYMENT.
003880     IF PT-DEBT-ID(PYT-IDX) = DT-ID(DBT-IDX)
003885         MOVE PT-YYYY(PYT-IDX) TO WS-TEST-YYYY
003887         MOVE PT-MM(PYT-IDX)   TO WS-TEST-MM
003900         PERFORM 780-CHECK-PERIOD
003910         IF DATE-IN-PERIOD
003920             MOVE 'Y' TO WS-SETTLED-HIT
003930         END-IF
003940     END-IF.
003950*
003960 900-PRINT-REPORT.
003970     MOVE WS-PARM-YEAR  TO RPT-HDR-YYYY.
003980     MOVE WS-PARM-MONTH TO RPT-HDR-MM.
003990     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
004000     WRITE REPORT-RECORD FROM RPT-RULE-LINE.
004010
004020     MOVE 'TOTAL PAYMENTS COLLECTED ......' TO RPT-DETAIL-LABEL.
004030     MOVE WS-RPT-TOTAL-PAYMENTS TO RPT-DETAIL-AMOUNT.
004040     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE.
004050
004060     MOVE '  CASH .......................' TO RPT-DETAIL-LABEL.
004070     MOVE WS-RPT-CASH-TOTAL TO RPT-DETAIL-AMOUNT.
004080     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE.
004090
004100     MOVE '  CARD .......................' TO RPT-DETAIL-LABEL.
004110     MOVE WS-RPT-CARD-TOTAL TO RPT-DETAIL-AMOUNT.
004120     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE.
004130
004140     MOVE 'PAYMENT COUNT ................' TO RPT-COUNT-LABEL.
004150     MOVE WS-RPT-PAYMENT-COUNT TO RPT-COUNT-VALUE.
004160     WRITE REPORT-RECORD FROM RPT-DETAIL-COUNT-LINE.
004170
004180     MOVE 'TOTAL OUTSTANDING DEBT ......' TO RPT-DETAIL-LABEL.
004190     MOVE WS-RPT-TOTAL-OUTSTANDING TO RPT-DETAIL-AMOUNT.
004200     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE.
004210
004220     MOVE 'ACTIVE CLIENTS WITH DEBT .....' TO RPT-COUNT-LABEL.
004230     MOVE WS-RPT-ACTIVE-CLIENTS TO RPT-COUNT-VALUE.
004240     WRITE REPORT-RECORD FROM RPT-DETAIL-COUNT-LINE.
004250
004260     MOVE 'NEW DEBT ISSUED ..............' TO RPT-DETAIL-LABEL.
004270     MOVE WS-RPT-NEW-DEBT-TOTAL TO RPT-DETAIL-AMOUNT.
004280     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE.
004290
004300     MOVE 'NEW DEBT COUNT ...............' TO RPT-COUNT-LABEL.
004310     MOVE WS-RPT-NEW-DEBT-COUNT TO RPT-COUNT-VALUE.
004320     WRITE REPORT-RECORD FROM RPT-DETAIL-COUNT-LINE.
004330
004340     MOVE 'DEBTS SETTLED THIS MONTH .....' TO RPT-COUNT-LABEL.
004350     MOVE WS-RPT-SETTLED-COUNT TO RPT-COUNT-VALUE.
004360     WRITE REPORT-RECORD FROM RPT-DETAIL-COUNT-LINE.
004365*
004370****************************************************************
004380*    999-ABEND-ROUTINE IS REACHED ONLY BY THE GO TO IN
004390*    700-OPEN-FILES WHEN A MASTER CANNOT BE OPENED.  RTS 04/02/91
004400****************************************************************
004410 999-ABEND-ROUTINE.
004420     DISPLAY 'MNTHRPT ABENDING - A REQUIRED FILE WOULD NOT OPEN'.
004430     GOBACK.
