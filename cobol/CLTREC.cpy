000100***************************************************************  CLR0010
000200*                                                                CLR0020
000300*    COPY MEMBER:  CLTREC                                        CLR0030
000400*    DESCRIPTION:  CLIENT MASTER RECORD LAYOUT - DEBT TRACKER    CLR0040
000500*                  LEDGER SYSTEM.  ONE ENTRY PER PERSON OR       CLR0050
000600*                  BUSINESS THE AGENCY IS CARRYING DEBT FOR.     CLR0060
000700*                                                                CLR0070
000800*    RECORD LENGTH:  171 BYTES, FIXED, LINE SEQUENTIAL.          CLR0080
000900*                                                                CLR0090
001000*    CALLING PROGRAM MUST SUPPLY THE DATA-NAME PREFIX, E.G.      CLR0100
001100*        COPY CLTREC REPLACING ==:TAG:== BY ==WS-CLT==.          CLR0110
001200*                                                                CLR0120
001300*    MAINTENANCE HISTORY                                        CLR0130
001400*    -------------------                                        CLR0140
001500*    03/11/91  RTS  ORIGINAL LAYOUT PER LEDGER CONVERSION        CLR0150
001600*                   PROJECT REQUEST L-114.                      CLR0160
001700*    09/22/93  DWS  ADDED :TAG:-ARCHIVED-FLAG SO CLOSED-OUT      CLR0170
001800*                   ACCOUNTS CAN BE SKIPPED BY MONTH-END         CLR0180
001900*                   REPORTING WITHOUT PHYSICALLY PURGING THEM.   CLR0190
002000*    01/06/99  RTS  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS ON THIS  CLR0200
002100*                   RECORD.  NO CHANGE REQUIRED.                 CLR0210
002200*                                                                CLR0220
002300***************************************************************  CLR0230
002400*                                                                CLR0240
002500 01  :TAG:-RECORD.                                               CLR0250
002600     05  :TAG:-ID                    PIC 9(09).                  CLR0260
002700     05  :TAG:-NAME                  PIC X(60).                  CLR0270
002800     05  :TAG:-PHONE                 PIC X(20).                  CLR0280
002900     05  :TAG:-ADDRESS               PIC X(80).                  CLR0290
003000     05  :TAG:-ARCHIVED-FLAG         PIC X(01).                  CLR0300
003100         88  :TAG:-IS-ARCHIVED           VALUE 'Y'.               CLR0310
003200         88  :TAG:-NOT-ARCHIVED          VALUE 'N'.               CLR0320
003300     05  FILLER                      PIC X(01).                  CLR0330
