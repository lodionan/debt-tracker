000100***************************************************************  DBR0010
000200*                                                                DBR0020
000300*    COPY MEMBER:  DBTREC                                        DBR0030
000400*    DESCRIPTION:  DEBT MASTER RECORD LAYOUT - DEBT TRACKER      DBR0040
000500*                  LEDGER SYSTEM.  ONE ENTRY PER DEBT EXTENDED   DBR0050
000600*                  TO A CLIENT.  RECORD IS REWRITTEN IN PLACE    DBR0070
000700*                  BY DBTPOST EACH TIME A PAYMENT IS POSTED.     DBR0080
000800*                                                                DBR0090
000900*    RECORD LENGTH:  149 BYTES, FIXED, SEQUENTIAL.               DBR0100
001000*                                                                DBR0110
001100*    CALLING PROGRAM MUST SUPPLY THE DATA-NAME PREFIX, E.G.      DBR0120
001200*        COPY DBTREC REPLACING ==:TAG:== BY ==WS-DBT==.          DBR0130
001300*                                                                DBR0140
001400*    MAINTENANCE HISTORY                                        DBR0150
001500*    -------------------                                        DBR0160
001600*    03/11/91  RTS  ORIGINAL LAYOUT PER LEDGER CONVERSION        DBR0170
001700*                   PROJECT REQUEST L-114.                      DBR0180
001800*    07/02/94  DWS  ADDED :TAG:-CREATED-DATE-X REDEFINES SO     DBR0190
001900*                   MONTH-END REPORTING (REQ L-166) CAN TEST    DBR0200
002000*                   YEAR/MONTH WITHOUT A SEPARATE MOVE.          DBR0210
002100*    01/06/99  RTS  Y2K REVIEW - :TAG:-CREATED-DATE ALREADY     DBR0220
002200*                   CARRIES A 4-DIGIT YEAR.  NO CHANGE.          DBR0230
002300*                                                                DBR0240
002400***************************************************************  DBR0250
002500*                                                                DBR0260
002600 01  :TAG:-RECORD.                                               DBR0270
002700     05  :TAG:-ID                    PIC 9(09).                  DBR0280
002800     05  :TAG:-CLIENT-ID             PIC 9(09).                  DBR0290
002900     05  :TAG:-TOTAL-AMOUNT          PIC S9(08)V99 COMP-3.       DBR0300
003000     05  :TAG:-REMAINING-AMOUNT      PIC S9(08)V99 COMP-3.       DBR0310
003100     05  :TAG:-STATUS                PIC X(07).                  DBR0320
003200         88  :TAG:-IS-ACTIVE             VALUE 'ACTIVE '.        DBR0330
003300         88  :TAG:-IS-SETTLED            VALUE 'SETTLED'.        DBR0340
003400     05  :TAG:-DESCRIPTION           PIC X(100).                 DBR0350
003500     05  :TAG:-CREATED-DATE          PIC 9(08).                  DBR0360
003600     05  :TAG:-CREATED-DATE-X REDEFINES :TAG:-CREATED-DATE.      DBR0370
003700         10  :TAG:-CREATED-YYYY      PIC 9(04).                  DBR0380
003800         10  :TAG:-CREATED-MM        PIC 9(02).                  DBR0390
003900         10  :TAG:-CREATED-DD        PIC 9(02).                  DBR0400
004000     05  FILLER                      PIC X(04).                  DBR0410
