000100****************************************************************
000110*
000120* SYSTEMS GROUP  -  DEBT TRACKER LEDGER SYSTEM
000130*
000140****************************************************************
000150 IDENTIFICATION DIVISION.
000160 PROGRAM-ID.     CLTRPT.
000170 AUTHOR.         J SAYLES.
000180 INSTALLATION.   SYSTEMS GROUP.
000190 DATE-WRITTEN.   09/22/93.
000200 DATE-COMPILED.
000210 SECURITY.       NON-CONFIDENTIAL.
000220*
000230****************************************************************
000240* REMARKS.
000250*     PRINTS ONE CLIENT STANDING REPORT FOR THE CLIENT-ID
000260*     SUPPLIED ON THE SYSIN PARM CARD (POSITIONS 1-9).
000270*
000280*     THIS REPLACES THE OLD CICS LOOKUP TRANSACTION (CADD400
000290*     PROGRAM FAMILY) WITH A PLAIN BATCH JOB FOR SHOPS THAT
000300*     DO NOT HAVE THE CLIENT NUMBER HANDY AT A SCREEN - THE
000310*     STANDING REPORT NOW RUNS WITH THE OVERNIGHT CYCLE.
000320*
000330*     CLIENT-FILE IS SCANNED SEQUENTIALLY FOR THE REQUESTED
000340*     CLIENT-ID (NO ISAM SUPPORT IN THIS GNUCOBOL BUILD - SEE
000350*     THE REMARKS IN DBTPOST).  DEBT-FILE IS THEN SCANNED ONE
000360*     TIME TO ACCUMULATE THE CLIENT'S DEBT TOTALS AND TO BUILD
000370*     A SMALL TABLE OF THAT CLIENT'S DEBT-ID'S, WHICH IS USED
000380*     TO PICK THE CLIENT'S PAYMENTS OUT OF PAYMENT-FILE ON THE
000390*     SECOND PASS.
000400*
000410*     INPUT.   CLIENT-FILE, DEBT-FILE, PAYMENT-FILE, SYSIN
000420*     OUTPUT.  CLIENT-REPORT-FILE
000430*
000440****************************************************************
000450*                CHANGE LOG
000460****************************************************************
000470*  DATE      INIT  TICKET   DESCRIPTION
000480*  --------  ----  -------  --------------------------------
000490*  09/22/93  DWS   L-140    ORIGINAL PROGRAM - REPLACES THE
000500*                           CADD400 CICS LOOKUP TRANSACTION
000510*                           WITH A BATCH STANDING REPORT.
000520*  01/06/99  RTS   Y2K-04   Y2K REVIEW - NO 2-DIGIT YEAR
000530*                           FIELDS ON THIS PROGRAM.  NO CHANGE.
000540*  03/09/00  JLM   L-211    CLIENT NOT FOUND NOW SETS A
000550*                           RETURN-CODE OF 8 SO THE CYCLE CAN
000560*                           TEST FOR IT INSTEAD OF SCANNING
000570*                           THE SYSOUT FOR THE MESSAGE TEXT.
000580****************************************************************
000590*
000600 ENVIRONMENT DIVISION.
000610 CONFIGURATION SECTION.
000620 SOURCE-COMPUTER.  IBM-370.
000630 OBJECT-COMPUTER.  IBM-370.
000640 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
000650 INPUT-OUTPUT SECTION.
000660 FILE-CONTROL.
000670
000680     SELECT CLIENT-FILE        ASSIGN TO CLTFILE
000690            ORGANIZATION IS LINE SEQUENTIAL
000700            FILE STATUS  IS WS-CLTFILE-STATUS.
000710
000720     SELECT DEBT-FILE          ASSIGN TO DBTFILE
000730            ORGANIZATION IS SEQUENTIAL
000740            FILE STATUS  IS WS-DBTFILE-STATUS.
000750
000760     SELECT PAYMENT-FILE       ASSIGN TO PAYFILE
000770            ORGANIZATION IS SEQUENTIAL
000780            FILE STATUS  IS WS-PAYFILE-STATUS.
000790
000800     SELECT CLIENT-REPORT-FILE ASSIGN TO CRPTFILE
000810            ORGANIZATION IS LINE SEQUENTIAL
000820            FILE STATUS  IS WS-REPORT-STATUS.
000830*
000840****************************************************************
000850 DATA DIVISION.
000860 FILE SECTION.
000870*
000880 FD  CLIENT-FILE.
000890 COPY CLTREC REPLACING ==:TAG:== BY ==CLT-FD==.
000900*
000910 FD  DEBT-FILE.
000920 COPY DBTREC REPLACING ==:TAG:== BY ==DBT-FD==.
000930*
000940 FD  PAYMENT-FILE.
000950 COPY PAYREC REPLACING ==:TAG:== BY ==PYT-FD==.
000960*
000970 FD  CLIENT-REPORT-FILE.
000980 01  REPORT-RECORD              PIC X(132).
000990*
001000****************************************************************
001010 WORKING-STORAGE SECTION.
001020****************************************************************
001030*
001040 01  SYSTEM-DATE-AND-TIME.
001050     05  CURRENT-DATE.
001060         10  CURRENT-YEAR           PIC 9(04).
001070         10  CURRENT-MONTH          PIC 9(02).
001080         10  CURRENT-DAY            PIC 9(02).
001085     05  CURRENT-DATE-X REDEFINES CURRENT-DATE.
001086         10  CURRENT-DATE-FLAT      PIC 9(08).
001090*
001100 01  WS-PARM-CARD.
001110     05  WS-PARM-CLIENT-ID      PIC 9(09).
001115 01  WS-PARM-CARD-X REDEFINES WS-PARM-CARD.
001116     05  WS-PARM-CARD-FLAT      PIC X(09).
001120*
001130 01  WS-FILE-STATUS-FIELDS.
001140     05  WS-CLTFILE-STATUS      PIC X(02) VALUE SPACES.
001150     05  WS-DBTFILE-STATUS      PIC X(02) VALUE SPACES.
001160     05  WS-PAYFILE-STATUS      PIC X(02) VALUE SPACES.
001170     05  WS-REPORT-STATUS       PIC X(02) VALUE SPACES.
001180*
001190 01  WS-SWITCHES.
001200     05  WS-CLT-EOF             PIC X(01) VALUE 'N'.
001210         88  CLT-AT-EOF             VALUE 'Y'.
001220     05  WS-DBT-EOF             PIC X(01) VALUE 'N'.
001230         88  DBT-AT-EOF             VALUE 'Y'.
001260     05  WS-CLIENT-FOUND        PIC X(01) VALUE 'N'.
001270         88  CLIENT-WAS-FOUND       VALUE 'Y'.
001280     05  WS-DEBT-IS-CLIENTS     PIC X(01) VALUE 'N'.
001290         88  DEBT-IS-CLIENTS        VALUE 'Y'.
001295*
001297*    WS-PAY-EOF BROKEN OUT TO ITS OWN 77-LEVEL - DWS 09/22/93.
001298 77  WS-PAY-EOF                 PIC X(01) VALUE 'N'.
001299     88  PAY-AT-EOF             VALUE 'Y'.
001300*
001310 01  WS-SUBSCRIPTS.
001320     05  DID-IDX                PIC S9(04) COMP.
001330*
001340****************************************************************
001350*     REPORT ACCUMULATORS
001360****************************************************************
001370 01  WS-RPT-TOTALS.
001380     05  WS-RPT-TOTAL-DEBT-EVER      PIC S9(08)V99 COMP-3 VALUE 0.
001390     05  WS-RPT-CURRENT-OUTSTANDING  PIC S9(08)V99 COMP-3 VALUE 0.
001400     05  WS-RPT-TOTAL-PAID           PIC S9(08)V99 COMP-3 VALUE 0.
001410     05  WS-RPT-ACTIVE-DEBT-COUNT    PIC S9(05) COMP-3 VALUE 0.
001420     05  WS-RPT-SETTLED-DEBT-COUNT   PIC S9(05) COMP-3 VALUE 0.
001430*
001440****************************************************************
001450*     DEBT-ID TABLE - HOLDS THE REQUESTED CLIENT'S DEBT-ID'S
001460*     SO PAYMENT-FILE CAN BE FILTERED TO THAT CLIENT ON THE
001470*     SECOND PASS.
001480****************************************************************
001490 01  DID-TABLE.
001500     05  DID-TAB-COUNT          PIC S9(04) COMP VALUE 0.
001510     05  DID-TAB-ENTRY OCCURS 500 TIMES
001520                       PIC 9(09).
001530*
001540 01  WS-CLIENT-SAVE-AREA.
001550     05  WS-SAVE-CLIENT-ID      PIC 9(09).
001560     05  WS-SAVE-CLIENT-NAME    PIC X(60).
001570     05  WS-SAVE-CLIENT-PHONE   PIC X(20).
001575 01  WS-CLIENT-SAVE-AREA-X REDEFINES WS-CLIENT-SAVE-AREA.
001576     05  WS-SAVE-CLIENT-FLAT    PIC X(89).
001580*
001590*        *******************
001600*            report lines
001610*        *******************
001620 01  RPT-HEADER1.
001630     05  FILLER                 PIC X(24)
001640                    VALUE 'DEBT TRACKER CLIENT STAN'.
001650     05  FILLER                 PIC X(16)
001660                    VALUE 'DING REPORT'.
001670     05  FILLER                 PIC X(92) VALUE SPACES.
001680 01  RPT-RULE-LINE.
001690     05  FILLER PIC X(47) VALUE ALL '-'.
001700     05  FILLER PIC X(85) VALUE SPACES.
001710 01  RPT-IDENT-LINE.
001720     05  FILLER                 PIC X(14) VALUE 'CLIENT ID ....'.
001730     05  RPT-IDENT-ID           PIC 9(09).
001740     05  FILLER                 PIC X(109) VALUE SPACES.
001750 01  RPT-NAME-LINE.
001760     05  FILLER                 PIC X(14) VALUE 'CLIENT NAME ..'.
001770     05  RPT-NAME               PIC X(60).
001780     05  FILLER                 PIC X(58) VALUE SPACES.
001790 01  RPT-PHONE-LINE.
001800     05  FILLER                 PIC X(14) VALUE 'PHONE ........'.
001810     05  RPT-PHONE              PIC X(20).
001820     05  FILLER                 PIC X(98) VALUE SPACES.
001830 01  RPT-DETAIL-LINE.
001840     05  RPT-DETAIL-LABEL       PIC X(31).
001850     05  RPT-DETAIL-AMOUNT      PIC ZZZ,ZZ9.99.
001860     05  FILLER                 PIC X(92) VALUE SPACES.
001870 01  RPT-DETAIL-COUNT-LINE.
001880     05  RPT-COUNT-LABEL        PIC X(31).
001890     05  RPT-COUNT-VALUE        PIC ZZZZ9.
001900     05  FILLER                 PIC X(96) VALUE SPACES.
001910 01  RPT-NOT-FOUND-LINE.
001920     05  FILLER                 PIC X(31)
001930                    VALUE 'CLIENT ID NOT ON FILE ........'.
001940     05  RPT-NF-ID              PIC 9(09).
001950     05  FILLER                 PIC X(92) VALUE SPACES.
001960*
001970****************************************************************
001980 PROCEDURE DIVISION.
001990****************************************************************
002000*
002010 000-MAIN.
002020     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.
002030     DISPLAY 'CLTRPT STARTED DATE = ' CURRENT-MONTH '/'
002040             CURRENT-DAY '/' CURRENT-YEAR.
002045     DISPLAY 'RUN DATE STAMP (YYYYMMDD) = ' CURRENT-DATE-FLAT.
002050     ACCEPT WS-PARM-CARD FROM SYSIN.
002060     DISPLAY 'CLIENT REQUESTED = ' WS-PARM-CARD-FLAT.
002065     MOVE SPACES TO WS-SAVE-CLIENT-FLAT.
002070
002080     PERFORM 700-OPEN-FILES THRU 700-EXIT.
002090     PERFORM 710-FIND-CLIENT UNTIL CLIENT-WAS-FOUND
002100             OR CLT-AT-EOF.
002110
002120     IF CLIENT-WAS-FOUND
002130         PERFORM 720-SCAN-CLIENT-DEBTS UNTIL DBT-AT-EOF
002140         PERFORM 730-SCAN-CLIENT-PAYMENTS UNTIL PAY-AT-EOF
002150         PERFORM 900-PRINT-REPORT
002160     ELSE
002170         DISPLAY 'CLIENT ' WS-PARM-CLIENT-ID ' NOT ON FILE.'
002180         MOVE 8 TO RETURN-CODE
002190         PERFORM 950-PRINT-NOT-FOUND
002200     END-IF.
002210
002220     PERFORM 790-CLOSE-FILES THRU 790-EXIT.
002230
002240     GOBACK.
002250*
002260*    700-OPEN-FILES USES THE SAME GO-TO-AN-ABEND-PARAGRAPH
002265*    CONVENTION THE OLD CADD400 CICS LOOKUP TRANSACTION USED
002267*    ON A BAD SEND-MAP RESP - DWS 09/22/93, CARRIED FORWARD
002268*    INTO THE BATCH REPLACEMENT.
002270 700-OPEN-FILES.
002280     OPEN INPUT  CLIENT-FILE
002290                 DEBT-FILE
002300                 PAYMENT-FILE
002310          OUTPUT  CLIENT-REPORT-FILE.
002320     IF WS-CLTFILE-STATUS NOT = '00'
002330         DISPLAY 'ERROR OPENING CLIENT FILE. RC: '
002340                 WS-CLTFILE-STATUS
002350         MOVE 16 TO RETURN-CODE
002360         GO TO 999-ABEND-ROUTINE
002370     END-IF.
002380     IF WS-DBTFILE-STATUS NOT = '00'
002390         DISPLAY 'ERROR OPENING DEBT FILE. RC: '
002400                 WS-DBTFILE-STATUS
002410         MOVE 16 TO RETURN-CODE
002420         GO TO 999-ABEND-ROUTINE
002430     END-IF.
002440     IF WS-PAYFILE-STATUS NOT = '00'
002450         DISPLAY 'ERROR OPENING PAYMENT FILE. RC: '
002460                 WS-PAYFILE-STATUS
002470         MOVE 16 TO RETURN-CODE
002480         GO TO 999-ABEND-ROUTINE
002490     END-IF.
002495 700-EXIT.
002498     EXIT.
002499*
002500 710-FIND-CLIENT.
002510     READ CLIENT-FILE INTO CLT-FD-RECORD
002520         AT END MOVE 'Y' TO WS-CLT-EOF.
002530     EVALUATE WS-CLTFILE-STATUS
002540        WHEN '00'
002550            IF CLT-FD-ID = WS-PARM-CLIENT-ID
002560                MOVE 'Y' TO WS-CLIENT-FOUND
002570                MOVE CLT-FD-ID    TO WS-SAVE-CLIENT-ID
002580                MOVE CLT-FD-NAME  TO WS-SAVE-CLIENT-NAME
002590                MOVE CLT-FD-PHONE TO WS-SAVE-CLIENT-PHONE
002600            END-IF
002610        WHEN '10'
002620            MOVE 'Y' TO WS-CLT-EOF
002630        WHEN OTHER
002640            DISPLAY 'CLIENT FILE I/O ERROR ON READ. RC: '
002650                    WS-CLTFILE-STATUS
002660            MOVE 'Y' TO WS-CLT-EOF
002670     END-EVALUATE.
002680*
002690 720-SCAN-CLIENT-DEBTS.
002700     READ DEBT-FILE INTO DBT-FD-RECORD
002710         AT END MOVE 'Y' TO WS-DBT-EOF.
002720     EVALUATE WS-DBTFILE-STATUS
002730        WHEN '00'
002740            MOVE 'N' TO WS-DEBT-IS-CLIENTS
002750            IF DBT-FD-CLIENT-ID = WS-SAVE-CLIENT-ID
002760                MOVE 'Y' TO WS-DEBT-IS-CLIENTS
002770            END-IF
002780            IF DEBT-IS-CLIENTS
002790                ADD DBT-FD-TOTAL-AMOUNT
002800                                TO WS-RPT-TOTAL-DEBT-EVER
002810                IF DBT-FD-IS-ACTIVE
002820                    ADD DBT-FD-REMAINING-AMOUNT
002830                                TO WS-RPT-CURRENT-OUTSTANDING
002840                    ADD +1 TO WS-RPT-ACTIVE-DEBT-COUNT
002850                ELSE
002860                    ADD +1 TO WS-RPT-SETTLED-DEBT-COUNT
002870                END-IF
002880                ADD +1 TO DID-TAB-COUNT
002890                MOVE DBT-FD-ID TO DID-TAB-ENTRY(DID-TAB-COUNT)
002900            END-IF
002910        WHEN '10'
002920            MOVE 'Y' TO WS-DBT-EOF
002930        WHEN OTHER
002940            DISPLAY 'DEBT FILE I/O ERROR ON READ. RC: '
002950                    WS-DBTFILE-STATUS
002960            MOVE 'Y' TO WS-DBT-EOF
002970     END-EVALUATE.
002980*
002990 730-SCAN-CLIENT-PAYMENTS.
003000     READ PAYMENT-FILE INTO PYT-FD-RECORD
003010         AT END MOVE 'Y' TO WS-PAY-EOF.
003020     EVALUATE WS-PAYFILE-STATUS
003030        WHEN '00'
003040            PERFORM 740-CHECK-PAYMENT-DEBT VARYING DID-IDX
003050                    FROM 1 BY 1 UNTIL DID-IDX > DID-TAB-COUNT
003060        WHEN '10'
003070            MOVE 'Y' TO WS-PAY-EOF
003080        WHEN OTHER
003090            DISPLAY 'PAYMENT FILE I/O ERROR ON READ. RC: '
003100                    WS-PAYFILE-STATUS
003110            MOVE 'Y' TO WS-PAY-EOF
003120     END-EVALUATE.
003130*
003140 740-CHECK-PAYMENT-DEBT.
003150     IF PYT-FD-DEBT-ID = DID-TAB-ENTRY(DID-IDX)
003160         ADD PYT-FD-AMOUNT TO WS-RPT-TOTAL-PAID
003170     END-IF.
003180*
003190 790-CLOSE-FILES.
003200     CLOSE CLIENT-FILE.
003210     CLOSE DEBT-FILE.
003220     CLOSE PAYMENT-FILE.
003230     CLOSE CLIENT-REPORT-FILE.
003235 790-EXIT.
003238     EXIT.
003240*
003250 900-PRINT-REPORT.
003260     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
003270     WRITE REPORT-RECORD FROM RPT-RULE-LINE.
003280
003290     MOVE WS-SAVE-CLIENT-ID TO RPT-IDENT-ID.
003300     WRITE REPORT-RECORD FROM RPT-IDENT-LINE.
003310
003320     MOVE WS-SAVE-CLIENT-NAME TO RPT-NAME.
003330     WRITE REPORT-RECORD FROM RPT-NAME-LINE.
003340
003350     MOVE WS-SAVE-CLIENT-PHONE TO RPT-PHONE.
003360     WRITE REPORT-RECORD FROM RPT-PHONE-LINE.
003370
003380     WRITE REPORT-RECORD FROM RPT-RULE-LINE.
003390
003400     MOVE 'TOTAL DEBT EVER EXTENDED .....' TO RPT-DETAIL-LABEL.
003410     MOVE WS-RPT-TOTAL-DEBT-EVER TO RPT-DETAIL-AMOUNT.
003420     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE.
003430
003440     MOVE 'CURRENT OUTSTANDING BALANCE ..' TO RPT-DETAIL-LABEL.
003450     MOVE WS-RPT-CURRENT-OUTSTANDING TO RPT-DETAIL-AMOUNT.
003460     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE.
003470
003480     MOVE 'TOTAL PAID TO DATE ...........' TO RPT-DETAIL-LABEL.
003490     MOVE WS-RPT-TOTAL-PAID TO RPT-DETAIL-AMOUNT.
003500     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE.
003510
003520     MOVE 'ACTIVE DEBT COUNT ............' TO RPT-COUNT-LABEL.
003530     MOVE WS-RPT-ACTIVE-DEBT-COUNT TO RPT-COUNT-VALUE.
003540     WRITE REPORT-RECORD FROM RPT-DETAIL-COUNT-LINE.
003550
003560     MOVE 'SETTLED DEBT COUNT ...........' TO RPT-COUNT-LABEL.
003570     MOVE WS-RPT-SETTLED-DEBT-COUNT TO RPT-COUNT-VALUE.
003580     WRITE REPORT-RECORD FROM RPT-DETAIL-COUNT-LINE.
003590*
003600 950-PRINT-NOT-FOUND.
003610     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
003620     WRITE REPORT-RECORD FROM RPT-RULE-LINE.
003630     MOVE WS-PARM-CLIENT-ID TO RPT-NF-ID.
003640     WRITE REPORT-RECORD FROM RPT-NOT-FOUND-LINE.
003650*
003660****************************************************************
003670*    999-ABEND-ROUTINE IS REACHED ONLY BY THE GO TO IN
003680*    700-OPEN-FILES WHEN A REQUIRED FILE WILL NOT OPEN.  DWS
003690*    09/22/93
003700****************************************************************
003710 999-ABEND-ROUTINE.
003720     DISPLAY 'CLTRPT ABENDING - A REQUIRED FILE WOULD NOT OPEN'.
003730     GOBACK.
