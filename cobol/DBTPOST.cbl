000100****************************************************************
000110*
000120* SYSTEMS GROUP  -  DEBT TRACKER LEDGER SYSTEM
000130*
000140****************************************************************
000150 IDENTIFICATION DIVISION.
000160 PROGRAM-ID.     DBTPOST.
000170 AUTHOR.         R T STOUT.
000180 INSTALLATION.   SYSTEMS GROUP.
000190 DATE-WRITTEN.   03/11/91.
000200 DATE-COMPILED.
000210 SECURITY.       NON-CONFIDENTIAL.
000220*
000230****************************************************************
000240* REMARKS.
000250*     READS THE DEBT-POSTING TRANSACTION FILE AND APPLIES
000260*     EACH TRANSACTION AGAINST THE CLIENT AND DEBT MASTERS.
000270*     TWO TRANSACTION TYPES ARE RECOGNIZED -
000280*
000290*         NEWDEBT  - EXTEND A NEW DEBT TO AN EXISTING CLIENT.
000300*         PAYMENT  - POST A PAYMENT AGAINST AN EXISTING DEBT,
000310*                    REDUCE THE REMAINING BALANCE, AND FLIP
000320*                    THE DEBT TO SETTLED WHEN IT REACHES ZERO.
000330*
000340*     THIS GNUCOBOL BUILD HAS NO ISAM SUPPORT SO THE CLIENT
000350*     AND DEBT MASTERS ARE LOADED INTO WORKING-STORAGE TABLES
000360*     ONE TIME AT START-UP (SEE 705- AND 715- PARAGRAPHS) AND
000370*     THE DEBT TABLE IS SPOOLED BACK OUT TO DEBT-FILE-OUT AT
000380*     END OF RUN (780-).  RUN DEBT-FILE-OUT THROUGH THE MASTER
000390*     RENAME STEP IN THE NIGHTLY JCL BEFORE THE NEXT POSTING
000400*     RUN.
000410*
000420*     INPUT.   TRANSACTION-FILE, CLIENT-FILE, DEBT-FILE
000430*     OUTPUT.  DEBT-FILE-OUT, PAYMENT-FILE, REPORT-FILE
000440*
000450****************************************************************
000460*                CHANGE LOG
000470****************************************************************
000480*  DATE      INIT  TICKET   DESCRIPTION
000490*  --------  ----  -------  --------------------------------
000500*  03/11/91  RTS   L-114    ORIGINAL PROGRAM - LEDGER
000510*                           CONVERSION PROJECT.
000520*  11/02/91  RTS   L-114    ADDED TRAN-COMMENT SKIP-CARD LOGIC
000530*                           TO MATCH THE OLD SAM3ABND UPDATE
000540*                           JOB'S OPERATOR CONVENTION.
000550*  07/02/94  DWS   L-166    ADDED DEBT-ID / PAYMENT-ID HIGH
000560*                           WATER MARK LOGIC SO NEW RECORDS
000570*                           GET THE NEXT SEQUENTIAL NUMBER.
000580*  09/22/93  DWS   L-140    ADDED CLIENT-ARCHIVED-FLAG CHECK -
000590*                           REJECT POSTINGS TO ARCHIVED CLIENTS.
000600*  01/06/99  RTS   Y2K-04   Y2K REVIEW - ALL DATE FIELDS ON
000610*                           THIS PROGRAM ALREADY CARRY A 4-DIGIT
000620*                           YEAR.  NO CODE CHANGE REQUIRED.
000630*  06/14/01  JLM   L-201    REJECT PAYMENT/NEWDEBT TRANSACTIONS
000640*                           WITH ZERO OR NEGATIVE AMOUNTS UP
000650*                           FRONT INSTEAD OF LETTING THEM
000660*                           SETTLE A DEBT BY ACCIDENT.
000663*  02/11/02  JLM   L-140    BACKED OUT THE 09/22/93 ARCHIVED-
000665*                           CLIENT REJECTION - BUSINESS NEVER
000666*                           SIGNED OFF ON L-140 AS A POSTING
000667*                           RULE.  CLIENT-ARCHIVED-FLAG IS STILL
000668*                           CARRIED IN THE CLIENT RECORD AND
000669*                           LOADED INTO CLT-TABLE; IT IS JUST
000670*                           NO LONGER TESTED HERE.
000673*  02/11/02  JLM   L-226    200-POST-NEW-DEBT/210-POST-PAYMENT
000675*                           WERE NOT RESETTING WS-CLT-FOUND/
000676*                           WS-DBT-FOUND TO 'N' BEFORE THE
000677*                           PERFORM...VARYING...UNTIL FIND LOOP.
000678*                           ONCE ANY TRANSACTION IN THE RUN FOUND
000679*                           A MATCH THE FLAG STAYED 'Y' AND EVERY
000680*                           LATER FIND-LOOP FELL OUT AT IDX=1
000681*                           WITHOUT RE-SEARCHING, SO WS-FOUND-IDX
000682*                           WAS LEFT POINTING AT THE PRIOR
000683*                           TRANSACTION'S CLIENT/DEBT.  ADDED THE
000684*                           RESET IN FRONT OF EACH FIND-LOOP.
000685****************************************************************
000686*
000690 ENVIRONMENT DIVISION.
000700 CONFIGURATION SECTION.
000710 SOURCE-COMPUTER.  IBM-370.
000720 OBJECT-COMPUTER.  IBM-370.
000730 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
000740 INPUT-OUTPUT SECTION.
000750 FILE-CONTROL.
000760
000770     SELECT TRANSACTION-FILE ASSIGN TO TRANFILE
000780            ORGANIZATION IS LINE SEQUENTIAL
000790            FILE STATUS  IS WS-TRANFILE-STATUS.
000800
000810     SELECT CLIENT-FILE      ASSIGN TO CLTFILE
000820            ORGANIZATION IS LINE SEQUENTIAL
000830            FILE STATUS  IS WS-CLTFILE-STATUS.
000840
000850     SELECT DEBT-FILE        ASSIGN TO DBTFILE
000860            ORGANIZATION IS SEQUENTIAL
000870            FILE STATUS  IS WS-DBTFILE-STATUS.
000880
000890     SELECT DEBT-FILE-OUT    ASSIGN TO DBTOUT
000900            ORGANIZATION IS SEQUENTIAL
000910            FILE STATUS  IS WS-DBTOUT-STATUS.
000920
000930     SELECT PAYMENT-FILE     ASSIGN TO PAYFILE
000940            ORGANIZATION IS SEQUENTIAL
000950            FILE STATUS  IS WS-PAYFILE-STATUS.
000960
000970     SELECT REPORT-FILE      ASSIGN TO POSTRPT
000980            ORGANIZATION IS LINE SEQUENTIAL
000990            FILE STATUS  IS WS-REPORT-STATUS.
001000*
001010****************************************************************
001020 DATA DIVISION.
001030 FILE SECTION.
001040*
001050 FD  TRANSACTION-FILE.
001070 COPY TRNREC.
001080*
001090 FD  CLIENT-FILE.
001110 COPY CLTREC REPLACING ==:TAG:== BY ==CLT-FD==.
001120*
001130 FD  DEBT-FILE
001140     RECORDING MODE IS F.
001150 COPY DBTREC REPLACING ==:TAG:== BY ==DBT-FD==.
001160*
001170 FD  DEBT-FILE-OUT
001180     RECORDING MODE IS F.
001190 COPY DBTREC REPLACING ==:TAG:== BY ==DBT-OUT==.
001200*
001210 FD  PAYMENT-FILE
001220     RECORDING MODE IS F.
001230 COPY PAYREC REPLACING ==:TAG:== BY ==PYT-FD==.
001240*
001250 FD  REPORT-FILE.
001270 01  REPORT-RECORD               PIC X(132).
001280*
001290****************************************************************
001300 WORKING-STORAGE SECTION.
001310****************************************************************
001320*
001330 01  SYSTEM-DATE-AND-TIME.
001340     05  CURRENT-DATE.
001350         10  CURRENT-YEAR            PIC 9(04).
001360         10  CURRENT-MONTH           PIC 9(02).
001370         10  CURRENT-DAY             PIC 9(02).
001375     05  CURRENT-DATE-X REDEFINES CURRENT-DATE.
001376         10  CURRENT-DATE-FLAT       PIC 9(08).
001380     05  CURRENT-TIME.
001390         10  CURRENT-HOUR            PIC 9(02).
001400         10  CURRENT-MINUTE          PIC 9(02).
001410         10  CURRENT-SECOND          PIC 9(02).
001420         10  CURRENT-HNDSEC          PIC 9(02).
001430*
001440 01  WS-FILE-STATUS-FIELDS.
001450     05  WS-TRANFILE-STATUS      PIC X(02) VALUE SPACES.
001460     05  WS-CLTFILE-STATUS       PIC X(02) VALUE SPACES.
001470     05  WS-DBTFILE-STATUS       PIC X(02) VALUE SPACES.
001480     05  WS-DBTOUT-STATUS        PIC X(02) VALUE SPACES.
001490     05  WS-PAYFILE-STATUS       PIC X(02) VALUE SPACES.
001500     05  WS-REPORT-STATUS        PIC X(02) VALUE SPACES.
001510*
001520 01  WS-SWITCHES.
001530     05  WS-TRAN-EOF             PIC X(01) VALUE 'N'.
001540         88  TRAN-AT-EOF             VALUE 'Y'.
001550     05  WS-CLT-EOF              PIC X(01) VALUE 'N'.
001560         88  CLT-AT-EOF              VALUE 'Y'.
001570     05  WS-DBT-EOF              PIC X(01) VALUE 'N'.
001580         88  DBT-AT-EOF              VALUE 'Y'.
001610     05  WS-TRAN-OK              PIC X(01) VALUE 'N'.
001620         88  TRAN-WAS-OK             VALUE 'Y'.
001630     05  WS-CLT-FOUND            PIC X(01) VALUE 'N'.
001640         88  CLT-WAS-FOUND           VALUE 'Y'.
001650     05  WS-DBT-FOUND            PIC X(01) VALUE 'N'.
001660         88  DBT-WAS-FOUND           VALUE 'Y'.
001665*
001667*    WS-PAY-EOF BROKEN OUT TO ITS OWN 77-LEVEL - DWS 07/02/94
001668*    ALONGSIDE THE HIGH-WATER-MARK WORK FOR REQUEST L-166.
001669 77  WS-PAY-EOF                  PIC X(01) VALUE 'N'.
001670     88  PAY-AT-EOF              VALUE 'Y'.
001671*
001680 01  WS-TRAN-MSG                 PIC X(50) VALUE SPACES.
001690*
001700 01  WS-SUBSCRIPTS.
001710     05  CLT-IDX                 PIC S9(04) COMP.
001720     05  DBT-IDX                 PIC S9(04) COMP.
001730     05  WS-FOUND-IDX            PIC S9(04) COMP.
001740*
001750 01  WS-HIGH-WATER-MARKS.
001760     05  WS-MAX-DEBT-ID          PIC 9(09) COMP-3 VALUE 0.
001770     05  WS-MAX-PAYMENT-ID       PIC 9(09) COMP-3 VALUE 0.
001780     05  WS-NEXT-DEBT-ID         PIC 9(09) COMP-3 VALUE 0.
001790     05  WS-NEXT-PAYMENT-ID      PIC 9(09) COMP-3 VALUE 0.
001800*
001810 01  WS-WORK-AREAS.
001820     05  WS-NEW-REMAINING        PIC S9(08)V99 COMP-3 VALUE 0.
001830     05  WS-NEW-REMAINING-X REDEFINES WS-NEW-REMAINING.
001840         10  FILLER              PIC X(05).
001850         10  WS-REM-LOW-ORDER    PIC X(01).
001860*
001870 01  REPORT-TOTALS.
001880     05  NUM-TRAN-RECS           PIC S9(09) COMP-3 VALUE +0.
001890     05  NUM-TRAN-ERRORS         PIC S9(09) COMP-3 VALUE +0.
001900     05  NUM-NEWDEBT-REQUESTS    PIC S9(09) COMP-3 VALUE +0.
001910     05  NUM-NEWDEBT-PROCESSED   PIC S9(09) COMP-3 VALUE +0.
001920     05  NUM-PAYMENT-REQUESTS    PIC S9(09) COMP-3 VALUE +0.
001930     05  NUM-PAYMENT-PROCESSED   PIC S9(09) COMP-3 VALUE +0.
001940     05  NUM-DEBTS-SETTLED       PIC S9(09) COMP-3 VALUE +0.
001950*
001960****************************************************************
001970*     CLIENT TABLE - LOADED ONCE FROM CLIENT-FILE.  A NEWDEBT
001980*     TRANSACTION LOOKS UP DBT-CLIENT-ID AGAINST THIS TABLE.
001990****************************************************************
002000 01  CLT-TABLE.
002010     05  CLT-TAB-COUNT           PIC S9(04) COMP VALUE 0.
002020     05  CLT-TAB-ENTRY OCCURS 2000 TIMES.
002030         10  CT-ID               PIC 9(09).
002040         10  CT-NAME             PIC X(60).
002050         10  CT-PHONE            PIC X(20).
002060         10  CT-ADDRESS          PIC X(80).
002070         10  CT-ARCHIVED-FLAG    PIC X(01).
002080*
002090****************************************************************
002100*     DEBT TABLE - LOADED ONCE FROM DEBT-FILE, UPDATED IN
002110*     PLACE BY PAYMENT POSTINGS, APPENDED TO BY NEWDEBT
002120*     POSTINGS, AND SPOOLED BACK OUT TO DEBT-FILE-OUT AT THE
002130*     END OF THE RUN (SEE 780-WRITE-DEBT-FILE-OUT).
002140****************************************************************
002150 01  DBT-TABLE.
002160     05  DBT-TAB-COUNT           PIC S9(04) COMP VALUE 0.
002170     05  DBT-TAB-ENTRY OCCURS 5000 TIMES.
002180         10  DT-ID               PIC 9(09).
002190         10  DT-CLIENT-ID        PIC 9(09).
002200         10  DT-TOTAL-AMOUNT     PIC S9(08)V99 COMP-3.
002210         10  DT-REMAINING-AMOUNT PIC S9(08)V99 COMP-3.
002220         10  DT-STATUS           PIC X(07).
002230         10  DT-DESCRIPTION      PIC X(100).
002240         10  DT-CREATED-DATE     PIC 9(08).
002245         10  DT-CREATED-DATE-X REDEFINES DT-CREATED-DATE.
002246             15  DT-CREATED-YYYY PIC 9(04).
002247             15  DT-CREATED-MM   PIC 9(02).
002248             15  DT-CREATED-DD   PIC 9(02).
002250*
002260*        *******************
002270*            report lines
002280*        *******************
002290 01  ERR-MSG-BAD-TRAN.
002300     05  FILLER PIC X(31)
002310                 VALUE 'ERROR PROCESSING TRANSACTION. '.
002320     05  ERR-MSG-DATA1              PIC X(35)  VALUE SPACES.
002330     05  ERR-MSG-DATA2              PIC X(66)  VALUE SPACES.
002340 01  ERR-MSG-BAD-TRAN-2.
002350     05  FILLER                     PIC X(21)  VALUE SPACES.
002360     05  ERR-MSG-DATA3              PIC X(80)  VALUE SPACES.
002370     05  FILLER                     PIC X(31)  VALUE SPACES.
002380 01  RPT-HEADER1.
002390     05  FILLER                     PIC X(40)
002400              VALUE 'DEBT POSTING RUN REPORT           DATE: '.
002410     05  RPT-MM                     PIC 99.
002420     05  FILLER                     PIC X     VALUE '/'.
002430     05  RPT-DD                     PIC 99.
002440     05  FILLER                     PIC X     VALUE '/'.
002450     05  RPT-YY                     PIC 9999.
002460     05  FILLER                     PIC X(19)
002470                    VALUE ' (mm/dd/yyyy) TIME: '.
002480     05  RPT-HH                     PIC 99.
002490     05  FILLER                     PIC X     VALUE ':'.
002500     05  RPT-MIN                    PIC 99.
002510     05  FILLER                     PIC X     VALUE ':'.
002520     05  RPT-SS                     PIC 99.
002530     05  FILLER                     PIC X(53) VALUE SPACES.
002540 01  RPT-STATS-HDR1.
002550     05  FILLER PIC X(26) VALUE 'TRANSACTION TOTALS:       '.
002560     05  FILLER PIC X(106) VALUE SPACES.
002570 01  RPT-STATS-HDR2.
002580     05  FILLER PIC X(26) VALUE 'TRANSACTION      NUMBER OF'.
002590     05  FILLER PIC X(28) VALUE '        NUMBER        NUMBER'.
002600     05  FILLER PIC X(78) VALUE SPACES.
002610 01  RPT-STATS-HDR3.
002620     05  FILLER PIC X(26) VALUE 'TYPE          TRANSACTIONS'.
002630     05  FILLER PIC X(28) VALUE '     PROCESSED      IN ERROR'.
002640     05  FILLER PIC X(78) VALUE SPACES.
002650 01  RPT-STATS-HDR4.
002660     05  FILLER PIC X(26) VALUE '-----------   ------------'.
002670     05  FILLER PIC X(28) VALUE '   -----------   -----------'.
002680     05  FILLER PIC X(78) VALUE SPACES.
002690 01  RPT-STATS-DETAIL.
002700     05  RPT-TRAN            PIC X(10).
002710     05  FILLER              PIC X(4)     VALUE SPACES.
002720     05  RPT-NUM-TRANS       PIC ZZZ,ZZZ,ZZ9.
002730     05  FILLER              PIC X(3)     VALUE SPACES.
002740     05  RPT-NUM-TRAN-PROC   PIC ZZZ,ZZZ,ZZ9.
002750     05  FILLER              PIC X(3)     VALUE SPACES.
002760     05  RPT-NUM-TRAN-ERR    PIC ZZZ,ZZZ,ZZ9.
002770     05  FILLER              PIC X(79)   VALUE SPACES.
002780 01  RPT-SETTLED-LINE.
002790     05  FILLER PIC X(28) VALUE 'DEBTS SETTLED THIS RUN . . .'.
002800     05  RPT-SETTLED-COUNT   PIC ZZZ,ZZ9.
002810     05  FILLER PIC X(97) VALUE SPACES.
002820*
002830****************************************************************
002840 PROCEDURE DIVISION.
002850****************************************************************
002860*
002870 000-MAIN.
002880     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.
002890     ACCEPT CURRENT-TIME FROM TIME.
002900     DISPLAY 'DBTPOST STARTED DATE = ' CURRENT-MONTH '/'
002910             CURRENT-DAY '/' CURRENT-YEAR.
002920     DISPLAY '             TIME = ' CURRENT-HOUR ':'
002930             CURRENT-MINUTE ':' CURRENT-SECOND.
002935     DISPLAY 'RUN DATE STAMP (YYYYMMDD) = ' CURRENT-DATE-FLAT.
002940
002950     PERFORM 700-OPEN-FILES THRU 700-EXIT.
002960     PERFORM 800-INIT-REPORT.
002970     PERFORM 705-LOAD-CLIENT-TABLE UNTIL CLT-AT-EOF.
002980     PERFORM 715-LOAD-DEBT-TABLE   UNTIL DBT-AT-EOF.
002990     PERFORM 728-FIND-HIGH-WATER-MARKS.
003000
003010     PERFORM 710-READ-TRAN-FILE.
003020     PERFORM 100-PROCESS-TRANSACTIONS UNTIL TRAN-AT-EOF.
003030
003040     PERFORM 780-WRITE-DEBT-FILE-OUT VARYING DBT-IDX
003050             FROM 1 BY 1 UNTIL DBT-IDX > DBT-TAB-COUNT.
003060
003070     PERFORM 850-REPORT-TRAN-STATS.
003080     PERFORM 790-CLOSE-FILES THRU 790-EXIT.
003090
003100     GOBACK.
003110*
003120 100-PROCESS-TRANSACTIONS.
003130     ADD +1 TO NUM-TRAN-RECS.
003140     MOVE 'Y' TO WS-TRAN-OK.
003150     IF TRAN-IS-COMMENT-CARD
003160         CONTINUE
003170     ELSE
003180         EVALUATE TRUE
003190            WHEN TRAN-IS-NEW-DEBT
003200                PERFORM 200-POST-NEW-DEBT
003210            WHEN TRAN-IS-PAYMENT
003220                PERFORM 210-POST-PAYMENT
003230            WHEN OTHER
003240                MOVE 'INVALID TRAN CODE:' TO ERR-MSG-DATA1
003250                MOVE TRAN-CODE TO ERR-MSG-DATA2
003260                PERFORM 299-REPORT-BAD-TRAN
003270         END-EVALUATE
003280     END-IF.
003290     PERFORM 710-READ-TRAN-FILE.
003300*
003310 200-POST-NEW-DEBT.
003320     ADD +1 TO NUM-NEWDEBT-REQUESTS.
003330     IF TRAN-ND-AMOUNT NOT > 0
003340         MOVE 'NEWDEBT AMOUNT NOT POSITIVE:' TO ERR-MSG-DATA1
003350         MOVE TRAN-ND-CLIENT-ID TO ERR-MSG-DATA2
003360         PERFORM 299-REPORT-BAD-TRAN
003370     ELSE
003375         MOVE 'N' TO WS-CLT-FOUND
003380         PERFORM 720-FIND-CLIENT VARYING CLT-IDX FROM 1 BY 1
003390                 UNTIL CLT-IDX > CLT-TAB-COUNT
003400                    OR CLT-WAS-FOUND
003410         IF NOT CLT-WAS-FOUND
003420             MOVE 'NO SUCH CLIENT:      ' TO ERR-MSG-DATA1
003430             MOVE TRAN-ND-CLIENT-ID TO ERR-MSG-DATA2
003440             PERFORM 299-REPORT-BAD-TRAN
003450         ELSE
003510             PERFORM 730-APPEND-NEW-DEBT
003520             ADD +1 TO NUM-NEWDEBT-PROCESSED
003540         END-IF
003550     END-IF.
003560*
003570 210-POST-PAYMENT.
003580     ADD +1 TO NUM-PAYMENT-REQUESTS.
003590     IF TRAN-PY-AMOUNT NOT > 0
003600         MOVE 'PAYMENT AMOUNT NOT POSITIVE:' TO ERR-MSG-DATA1
003610         MOVE TRAN-PY-DEBT-ID TO ERR-MSG-DATA2
003620         PERFORM 299-REPORT-BAD-TRAN
003630     ELSE
003635         MOVE 'N' TO WS-DBT-FOUND
003640         PERFORM 725-FIND-DEBT VARYING DBT-IDX FROM 1 BY 1
003650                 UNTIL DBT-IDX > DBT-TAB-COUNT
003660                    OR DBT-WAS-FOUND
003670         IF NOT DBT-WAS-FOUND
003680             MOVE 'NO SUCH DEBT:        ' TO ERR-MSG-DATA1
003690             MOVE TRAN-PY-DEBT-ID TO ERR-MSG-DATA2
003700             PERFORM 299-REPORT-BAD-TRAN
003710         ELSE
003720             PERFORM 740-APPLY-PAYMENT
003730             PERFORM 750-WRITE-PAYMENT-RECORD
003740             ADD +1 TO NUM-PAYMENT-PROCESSED
003750         END-IF
003760     END-IF.
003770*
003780 299-REPORT-BAD-TRAN.
003790     ADD +1 TO NUM-TRAN-ERRORS.
003800     MOVE 'N' TO WS-TRAN-OK.
003810     WRITE REPORT-RECORD FROM ERR-MSG-BAD-TRAN  AFTER 2.
003820     MOVE TRANSACTION-RECORD TO ERR-MSG-DATA3.
003830     WRITE REPORT-RECORD FROM ERR-MSG-BAD-TRAN-2.
003840*
003850 700-OPEN-FILES.
003860     OPEN INPUT  TRANSACTION-FILE
003870                 CLIENT-FILE
003880                 DEBT-FILE
003890          OUTPUT DEBT-FILE-OUT
003900                 PAYMENT-FILE
003910                 REPORT-FILE.
003920     IF WS-TRANFILE-STATUS NOT = '00'
003930         DISPLAY 'ERROR OPENING TRANSACTION FILE. RC: '
003940                 WS-TRANFILE-STATUS
003950         MOVE 16 TO RETURN-CODE
003960         GO TO 999-ABEND-ROUTINE
003970     END-IF.
003980     IF WS-CLTFILE-STATUS NOT = '00'
003990         DISPLAY 'ERROR OPENING CLIENT FILE. RC: '
004000                 WS-CLTFILE-STATUS
004010         MOVE 16 TO RETURN-CODE
004020         GO TO 999-ABEND-ROUTINE
004030     END-IF.
004040     IF WS-DBTFILE-STATUS NOT = '00'
004050         DISPLAY 'ERROR OPENING DEBT FILE. RC: '
004060                 WS-DBTFILE-STATUS
004070         MOVE 16 TO RETURN-CODE
004080         GO TO 999-ABEND-ROUTINE
004090     END-IF.
004095 700-EXIT.
004098     EXIT.
004100*
004110 705-LOAD-CLIENT-TABLE.
004120     READ CLIENT-FILE INTO CLT-FD-RECORD
004130         AT END MOVE 'Y' TO WS-CLT-EOF.
004140     EVALUATE WS-CLTFILE-STATUS
004150        WHEN '00'
004160            ADD +1 TO CLT-TAB-COUNT
004170            MOVE CLT-FD-ID           TO CT-ID(CLT-TAB-COUNT)
004180            MOVE CLT-FD-NAME         TO CT-NAME(CLT-TAB-COUNT)
004190            MOVE CLT-FD-PHONE        TO CT-PHONE(CLT-TAB-COUNT)
004200            MOVE CLT-FD-ADDRESS      TO CT-ADDRESS(CLT-TAB-COUNT)
004210            MOVE CLT-FD-ARCHIVED-FLAG
004220                                TO CT-ARCHIVED-FLAG(CLT-TAB-COUNT)
004230        WHEN '10'
004240            MOVE 'Y' TO WS-CLT-EOF
004250        WHEN OTHER
004260            DISPLAY 'CLIENT FILE I/O ERROR ON READ. RC: '
004270                    WS-CLTFILE-STATUS
004280            MOVE 'Y' TO WS-CLT-EOF
004290     END-EVALUATE.
004300*
004310 710-READ-TRAN-FILE.
004320     READ TRANSACTION-FILE
004330         AT END MOVE 'Y' TO WS-TRAN-EOF.
004340     EVALUATE WS-TRANFILE-STATUS
004350        WHEN '00'
004360            CONTINUE
004370        WHEN '10'
004380            MOVE 'Y' TO WS-TRAN-EOF
004390        WHEN OTHER
004400            MOVE 'TRAN FILE I/O ERROR ON READ:' TO ERR-MSG-DATA1
004410            MOVE WS-TRANFILE-STATUS TO ERR-MSG-DATA2
004420            PERFORM 299-REPORT-BAD-TRAN
004430            MOVE 'Y' TO WS-TRAN-EOF
004440     END-EVALUATE.
004450*
004460 715-LOAD-DEBT-TABLE.
004470     READ DEBT-FILE INTO DBT-FD-RECORD
004480         AT END MOVE 'Y' TO WS-DBT-EOF.
004490     EVALUATE WS-DBTFILE-STATUS
004500        WHEN '00'
004510            ADD +1 TO DBT-TAB-COUNT
004520            MOVE DBT-FD-ID              TO DT-ID(DBT-TAB-COUNT)
004530            MOVE DBT-FD-CLIENT-ID        TO
004540                                DT-CLIENT-ID(DBT-TAB-COUNT)
004550            MOVE DBT-FD-TOTAL-AMOUNT     TO
004560                                DT-TOTAL-AMOUNT(DBT-TAB-COUNT)
004570            MOVE DBT-FD-REMAINING-AMOUNT TO
004580                                DT-REMAINING-AMOUNT(DBT-TAB-COUNT)
004590            MOVE DBT-FD-STATUS           TO
004600                                DT-STATUS(DBT-TAB-COUNT)
004610            MOVE DBT-FD-DESCRIPTION      TO
004620                                DT-DESCRIPTION(DBT-TAB-COUNT)
004630            MOVE DBT-FD-CREATED-DATE     TO
004640                                DT-CREATED-DATE(DBT-TAB-COUNT)
004650        WHEN '10'
004660            MOVE 'Y' TO WS-DBT-EOF
004670        WHEN OTHER
004680            DISPLAY 'DEBT FILE I/O ERROR ON READ. RC: '
004690                    WS-DBTFILE-STATUS
004700            MOVE 'Y' TO WS-DBT-EOF
004710     END-EVALUATE.
004720*
004730 720-FIND-CLIENT.
004740     MOVE 'N' TO WS-CLT-FOUND.
004750     IF CT-ID(CLT-IDX) = TRAN-ND-CLIENT-ID
004760         MOVE 'Y' TO WS-CLT-FOUND
004770         MOVE CLT-IDX TO WS-FOUND-IDX
004780     END-IF.
004790*
004800 725-FIND-DEBT.
004810     MOVE 'N' TO WS-DBT-FOUND.
004820     IF DT-ID(DBT-IDX) = TRAN-PY-DEBT-ID
004830         MOVE 'Y' TO WS-DBT-FOUND
004840         MOVE DBT-IDX TO WS-FOUND-IDX
004850     END-IF.
004860*
004870 728-FIND-HIGH-WATER-MARKS.
004880     MOVE 0 TO WS-MAX-DEBT-ID.
004890     PERFORM 729-SCAN-DEBT-ID VARYING DBT-IDX FROM 1 BY 1
004900             UNTIL DBT-IDX > DBT-TAB-COUNT.
004910     COMPUTE WS-NEXT-DEBT-ID = WS-MAX-DEBT-ID + 1.
004920     MOVE 0 TO WS-MAX-PAYMENT-ID.
004930     COMPUTE WS-NEXT-PAYMENT-ID = WS-MAX-PAYMENT-ID + 1.
004940*
004950 729-SCAN-DEBT-ID.
005000     IF DT-ID(DBT-IDX) > WS-MAX-DEBT-ID
005010         MOVE DT-ID(DBT-IDX) TO WS-MAX-DEBT-ID
005020     END-IF.
005030*
005040 730-APPEND-NEW-DEBT.
005050     ADD +1 TO DBT-TAB-COUNT.
005060     MOVE WS-NEXT-DEBT-ID    TO DT-ID(DBT-TAB-COUNT).
005070     ADD +1 TO WS-NEXT-DEBT-ID.
005080     MOVE TRAN-ND-CLIENT-ID  TO DT-CLIENT-ID(DBT-TAB-COUNT).
005090     MOVE TRAN-ND-AMOUNT     TO DT-TOTAL-AMOUNT(DBT-TAB-COUNT).
005100     MOVE TRAN-ND-AMOUNT     TO DT-REMAINING-AMOUNT(DBT-TAB-COUNT)
005110     MOVE 'ACTIVE '          TO DT-STATUS(DBT-TAB-COUNT).
005120     MOVE TRAN-ND-DESCRIPTION TO DT-DESCRIPTION(DBT-TAB-COUNT).
005130     MOVE CURRENT-DATE       TO DT-CREATED-DATE(DBT-TAB-COUNT).
005140*
005150 740-APPLY-PAYMENT.
005160     COMPUTE WS-NEW-REMAINING ROUNDED =
005170         DT-REMAINING-AMOUNT(WS-FOUND-IDX) - TRAN-PY-AMOUNT.
005180     IF WS-NEW-REMAINING NOT > 0
005190         MOVE 0        TO DT-REMAINING-AMOUNT(WS-FOUND-IDX)
005200         MOVE 'SETTLED' TO DT-STATUS(WS-FOUND-IDX)
005210         ADD +1 TO NUM-DEBTS-SETTLED
005220     ELSE
005230         MOVE WS-NEW-REMAINING TO
005240                          DT-REMAINING-AMOUNT(WS-FOUND-IDX)
005250     END-IF.
005260*
005270 750-WRITE-PAYMENT-RECORD.
005280     MOVE WS-NEXT-PAYMENT-ID TO PYT-FD-ID.
005290     ADD +1 TO WS-NEXT-PAYMENT-ID.
005300     MOVE TRAN-PY-DEBT-ID    TO PYT-FD-DEBT-ID.
005310     MOVE TRAN-PY-AMOUNT     TO PYT-FD-AMOUNT.
005320     MOVE TRAN-PY-METHOD     TO PYT-FD-METHOD.
005330     MOVE TRAN-PY-DATE       TO PYT-FD-DATE.
005340     MOVE TRAN-PY-NOTES      TO PYT-FD-NOTES.
005350     WRITE PYT-FD-RECORD.
005360     IF WS-PAYFILE-STATUS NOT = '00'
005370         MOVE 'PAYMENT FILE I/O ERROR ON WRITE:' TO
005380                                    ERR-MSG-DATA1
005390         MOVE WS-PAYFILE-STATUS TO ERR-MSG-DATA2
005400         PERFORM 299-REPORT-BAD-TRAN
005410     END-IF.
005420*
005430 780-WRITE-DEBT-FILE-OUT.
005440     MOVE DT-ID(DBT-IDX)               TO DBT-OUT-ID.
005450     MOVE DT-CLIENT-ID(DBT-IDX)        TO DBT-OUT-CLIENT-ID.
005460     MOVE DT-TOTAL-AMOUNT(DBT-IDX)     TO DBT-OUT-TOTAL-AMOUNT.
005470     MOVE DT-REMAINING-AMOUNT(DBT-IDX) TO
005480                                     DBT-OUT-REMAINING-AMOUNT.
005490     MOVE DT-STATUS(DBT-IDX)           TO DBT-OUT-STATUS.
005500     MOVE DT-DESCRIPTION(DBT-IDX)      TO DBT-OUT-DESCRIPTION.
005510     MOVE DT-CREATED-DATE(DBT-IDX)     TO DBT-OUT-CREATED-DATE.
005520     WRITE DBT-OUT-RECORD.
005530     IF WS-DBTOUT-STATUS NOT = '00'
005540         DISPLAY 'DEBT-FILE-OUT I/O ERROR ON WRITE. RC: '
005550                 WS-DBTOUT-STATUS
005560     END-IF.
005570*
005580 790-CLOSE-FILES.
005590     CLOSE TRANSACTION-FILE.
005600     CLOSE CLIENT-FILE.
005610     CLOSE DEBT-FILE.
005620     CLOSE DEBT-FILE-OUT.
005630     CLOSE PAYMENT-FILE.
005640     CLOSE REPORT-FILE.
005645 790-EXIT.
005648     EXIT.
005650*
005660 800-INIT-REPORT.
005670     MOVE CURRENT-MONTH  TO RPT-MM.
005680     MOVE CURRENT-DAY    TO RPT-DD.
005690     MOVE CURRENT-YEAR   TO RPT-YY.
005700     MOVE CURRENT-HOUR   TO RPT-HH.
005710     MOVE CURRENT-MINUTE TO RPT-MIN.
005720     MOVE CURRENT-SECOND TO RPT-SS.
005730     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
005740*
005750 850-REPORT-TRAN-STATS.
005760     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.
005770     WRITE REPORT-RECORD FROM RPT-STATS-HDR2 AFTER 2.
005780     WRITE REPORT-RECORD FROM RPT-STATS-HDR3 AFTER 1.
005790     WRITE REPORT-RECORD FROM RPT-STATS-HDR4 AFTER 1.
005800
005810     MOVE 'NEWDEBT   '        TO RPT-TRAN.
005820     MOVE NUM-NEWDEBT-REQUESTS  TO RPT-NUM-TRANS.
005830     MOVE NUM-NEWDEBT-PROCESSED TO RPT-NUM-TRAN-PROC.
005840     COMPUTE RPT-NUM-TRAN-ERR =
005850                NUM-NEWDEBT-REQUESTS - NUM-NEWDEBT-PROCESSED.
005860     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
005870
005880     MOVE 'PAYMENT   '        TO RPT-TRAN.
005890     MOVE NUM-PAYMENT-REQUESTS  TO RPT-NUM-TRANS.
005900     MOVE NUM-PAYMENT-PROCESSED TO RPT-NUM-TRAN-PROC.
005910     COMPUTE RPT-NUM-TRAN-ERR =
005920                NUM-PAYMENT-REQUESTS - NUM-PAYMENT-PROCESSED.
005930     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
005940
005950     MOVE NUM-DEBTS-SETTLED TO RPT-SETTLED-COUNT.
005960     WRITE REPORT-RECORD FROM RPT-SETTLED-LINE AFTER 2.
005965*
005970****************************************************************
005980*    999-ABEND-ROUTINE IS REACHED ONLY BY THE GO TO IN
005990*    700-OPEN-FILES WHEN A REQUIRED FILE WILL NOT OPEN.  RTS
006000*    03/11/91
006010****************************************************************
006020 999-ABEND-ROUTINE.
006030     DISPLAY 'DBTPOST ABENDING - A REQUIRED FILE WOULD NOT OPEN'.
006040     GOBACK.
