000100***************************************************************  TXR0010
000200*                                                                TXR0020
000300*    COPY MEMBER:  TRNREC                                        TXR0030
000400*    DESCRIPTION:  POSTING TRANSACTION RECORD - DEBT TRACKER     TXR0040
000500*                  LEDGER SYSTEM.  ONE ENTRY PER NEW-DEBT OR     TXR0050
000600*                  PAYMENT TRANSACTION FED TO DBTPOST.  BODY     TXR0060
000700*                  IS INTERPRETED ACCORDING TO TRAN-CODE.        TXR0070
000800*                                                                TXR0080
000900*    RECORD LENGTH:  139 BYTES, FIXED, LINE SEQUENTIAL.          TXR0090
001000*                                                                TXR0100
001100*    MAINTENANCE HISTORY                                        TXR0110
001200*    -------------------                                        TXR0120
001300*    03/18/91  RTS  ORIGINAL LAYOUT PER LEDGER CONVERSION        TXR0130
001400*                   PROJECT REQUEST L-114.                      TXR0140
001500*    07/02/94  DWS  ADDED TRAN-COMMENT SO OPERATIONS CAN         TXR0150
001600*                   FLAG A CARD FOR SKIP-AND-LOG THE SAME WAY    TXR0160
001700*                   THE OLD CUSTOMER-FILE UPDATE JOB DID.        TXR0170
001800*                                                                TXR0180
001900***************************************************************  TXR0190
002000*                                                                TXR0200
002100 01  TRANSACTION-RECORD.                                         TXR0210
002200     05  TRAN-CODE                   PIC X(07).                  TXR0220
002300         88  TRAN-IS-NEW-DEBT            VALUE 'NEWDEBT'.        TXR0230
002400         88  TRAN-IS-PAYMENT             VALUE 'PAYMENT'.        TXR0240
002500     05  TRAN-COMMENT                PIC X(01).                  TXR0250
002600         88  TRAN-IS-COMMENT-CARD        VALUE '*'.              TXR0260
002700     05  TRAN-BODY                   PIC X(131).                 TXR0270
002800     05  TRAN-NEWDEBT-DATA REDEFINES TRAN-BODY.                  TXR0280
002900         10  TRAN-ND-CLIENT-ID       PIC 9(09).                  TXR0290
003000         10  TRAN-ND-AMOUNT          PIC 9(08)V99.               TXR0300
003100         10  TRAN-ND-DESCRIPTION     PIC X(100).                 TXR0310
003200         10  FILLER                  PIC X(12).                  TXR0320
003300     05  TRAN-PAYMENT-DATA REDEFINES TRAN-BODY.                  TXR0330
003400         10  TRAN-PY-DEBT-ID         PIC 9(09).                  TXR0340
003500         10  TRAN-PY-AMOUNT          PIC 9(08)V99.               TXR0350
003600         10  TRAN-PY-METHOD          PIC X(04).                  TXR0360
003700         10  TRAN-PY-DATE            PIC 9(08).                  TXR0370
003800         10  TRAN-PY-NOTES           PIC X(100).                 TXR0380
