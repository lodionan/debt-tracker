000100***************************************************************  PYR0010
000200*                                                                PYR0020
000300*    COPY MEMBER:  PAYREC                                        PYR0030
000400*    DESCRIPTION:  PAYMENT RECORD LAYOUT - DEBT TRACKER LEDGER   PYR0040
000500*                  SYSTEM.  ONE ENTRY PER PAYMENT POSTED         PYR0050
000600*                  AGAINST A DEBT.  APPENDED ONLY - NEVER        PYR0060
000700*                  REWRITTEN OR DELETED.                         PYR0070
000800*                                                                PYR0080
000900*    RECORD LENGTH:  137 BYTES, FIXED, SEQUENTIAL.               PYR0090
001000*                                                                PYR0100
001100*    CALLING PROGRAM MUST SUPPLY THE DATA-NAME PREFIX, E.G.      PYR0110
001200*        COPY PAYREC REPLACING ==:TAG:== BY ==WS-PYT==.          PYR0120
001300*                                                                PYR0130
001400*    MAINTENANCE HISTORY                                        PYR0140
001500*    -------------------                                        PYR0150
001600*    03/11/91  RTS  ORIGINAL LAYOUT PER LEDGER CONVERSION        PYR0160
001700*                   PROJECT REQUEST L-114.                      PYR0170
001800*    07/02/94  DWS  ADDED :TAG:-DATE-X REDEFINES - SEE DBTREC   PYR0180
001900*                   CHANGE OF SAME DATE, REQUEST L-166.          PYR0190
002000*    01/06/99  RTS  Y2K REVIEW - :TAG:-DATE ALREADY CARRIES A   PYR0200
002100*                   4-DIGIT YEAR.  NO CHANGE.                    PYR0210
002200*                                                                PYR0220
002300***************************************************************  PYR0230
002400*                                                                PYR0240
002500 01  :TAG:-RECORD.                                               PYR0250
002600     05  :TAG:-ID                    PIC 9(09).                  PYR0260
002700     05  :TAG:-DEBT-ID               PIC 9(09).                  PYR0270
002800     05  :TAG:-AMOUNT                PIC S9(08)V99 COMP-3.       PYR0280
002900     05  :TAG:-METHOD                PIC X(04).                  PYR0290
003000         88  :TAG:-IS-CASH               VALUE 'CASH'.           PYR0300
003100         88  :TAG:-IS-CARD               VALUE 'CARD'.           PYR0310
003200     05  :TAG:-DATE                  PIC 9(08).                  PYR0320
003300     05  :TAG:-DATE-X REDEFINES :TAG:-DATE.                      PYR0330
003400         10  :TAG:-YYYY              PIC 9(04).                  PYR0340
003500         10  :TAG:-MM                PIC 9(02).                  PYR0350
003600         10  :TAG:-DD                PIC 9(02).                  PYR0360
003700     05  :TAG:-NOTES                 PIC X(100).                 PYR0370
003800     05  FILLER                      PIC X(01).                  PYR0380
